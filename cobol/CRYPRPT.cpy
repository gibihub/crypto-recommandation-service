000100*****************************************************************
000200*                                                               *
000300*    CRYPRPT  --  STATS-REPORT PRINT LINE LAYOUTS              *
000400*                                                               *
000500*****************************************************************
000600* Author:       T. CHIPMAN
000700* Installation: MTM2020 DATA CENTER
000800* Written:      1991-03-11
000900*****************************************************************
001000*  ALL THREE SECTIONS OF THE STATS REPORT SHARE THIS ONE PRINT  *
001100*  LINE AREA.  THE REPORT-HEADER-LINES GROUP AND ITS REDEFINES  *
001200*  AS AN ARRAY OF X(80) LINES IS THE SAME TRICK TOPACCTS AND    *
001300*  HACKRANK USE TO LOOP A VARYING PERFORM OVER A DATED HEADER   *
001400*  BLOCK INSTEAD OF CODING FIVE SEPARATE WRITE STATEMENTS.      *
001500*****************************************************************
001600*    CHANGE LOG                                                *
001700*    DATE      BY   TKT      DESCRIPTION                       *
001800*    --------  ---  -------  ----------------------------------*
001900*    91-03-11  TC   INIT001  ORIGINAL THREE-SECTION LAYOUT      *
002000*    93-07-02  TC   INIT014  ADDED RPT-SEC2-LINE FOR RANKING    *
002100*    99-01-06  RBP  Y2K017   4-DIGIT YEAR IN REPORT HEADER DATE *
002200*    02-05-14  DWK  MTM405   ADDED RPT-SEC3-LINE, DAY WINNER    *
002300*****************************************************************
002400*
002500 01  RPT-PRINT-LINE                    PIC X(80).
002600*
002700 01  RPT-SEC-HEADING.
002800     05  RPT-SEC1-HEADING.
002900         10  FILLER   PIC X(34)
003000             VALUE "SECTION 1 -- PER-SYMBOL STATISTICS".
003100         10  FILLER   PIC X(46) VALUE SPACES.
003200     05  RPT-SEC2-HEADING.
003300         10  FILLER   PIC X(43)
003400             VALUE "SECTION 2 -- RANKED BY NORMALIZED RANGE".
003500         10  FILLER   PIC X(37) VALUE SPACES.
003600     05  RPT-SEC3-HEADING.
003700         10  FILLER   PIC X(39)
003800             VALUE "SECTION 3 -- HIGHEST RANGE FOR THE DAY".
003900         10  FILLER   PIC X(41) VALUE SPACES.
004000     05  FILLER       PIC X(01) VALUE SPACE.
004100*
004200*****************************************************************
004300*  SECTION 1 DETAIL LINE -- ONE PER SYMBOL, SYMBOL-TABLE ORDER. *
004400*  MIN-PRICE/MAX-PRICE/OLDEST-TS/NEWEST-TS ARE MOVED STRAIGHT   *
004500*  ACROSS FROM THE WS-SYM-SLOT FIELDS -- RAW ZONED DIGITS, NO   *
004600*  EDITING, NO PRINTED DECIMAL POINT -- SO COLUMNS 7-21/23-37   *
004700*  LINE UP BYTE FOR BYTE WITH WS-SLOT-MIN-PRICE/WS-SLOT-MAX-    *
004800*  PRICE (9(09)V9(06), 15 BYTES) AND COLUMNS 39-53/55-69 LINE   *
004900*  UP WITH THE EPOCH-SECOND TIMESTAMPS (9(15), 15 BYTES).       *
005000*****************************************************************
005100*
005200 01  RPT-SEC1-LINE.
005300     05  RPT1-SYMBOL          PIC X(05).
005400     05  FILLER               PIC X(01) VALUE SPACE.
005500     05  RPT1-MIN-PRICE       PIC 9(09)V9(06).
005600     05  FILLER               PIC X(01) VALUE SPACE.
005700     05  RPT1-MAX-PRICE       PIC 9(09)V9(06).
005800     05  FILLER               PIC X(01) VALUE SPACE.
005900     05  RPT1-OLDEST-TS       PIC 9(15).
006000     05  FILLER               PIC X(01) VALUE SPACE.
006100     05  RPT1-NEWEST-TS       PIC 9(15).
006200     05  FILLER               PIC X(11) VALUE SPACES.
006300*
006400*****************************************************************
006500*  SECTION 2 DETAIL LINE -- RANK, SYMBOL, NORMALIZED RANGE.     *
006600*  THE RATIO IS SMALL ENOUGH THAT THE SHOP EDITS IT HUMAN-      *
006700*  READABLE (SIGN + 3 WHOLE DIGITS + POINT + 6 DECIMALS, 11     *
006800*  BYTES) RATHER THAN MOVING THE RAW S9(05)V9(06) ACROSS.       *
006900*****************************************************************
007000*
007100 01  RPT-SEC2-LINE.
007200     05  RPT2-RANK            PIC 9(02).
007300     05  FILLER               PIC X(01) VALUE SPACE.
007400     05  RPT2-SYMBOL          PIC X(05).
007500     05  FILLER               PIC X(01) VALUE SPACE.
007600     05  RPT2-NORM-RANGE      PIC -999.999999.
007700     05  FILLER               PIC X(59) VALUE SPACES.
007800*
007900*****************************************************************
008000*  SECTION 3 -- ONE LINE, THE QUERY DATE AND THE WINNING SYMBOL *
008100*  (OR "NONE FOUND" WHEN NO TICK FELL IN THE DAY WINDOW).       *
008200*****************************************************************
008300*
008400 01  RPT-SEC3-LINE.
008500     05  FILLER               PIC X(12) VALUE "QUERY DATE ".
008600     05  RPT3-QUERY-DATE      PIC X(10).
008700     05  FILLER               PIC X(04) VALUE SPACES.
008800     05  FILLER               PIC X(15) VALUE "WINNING SYMBOL".
008900     05  FILLER               PIC X(01) VALUE SPACE.
009000     05  RPT3-SYMBOL          PIC X(11).
009100     05  FILLER               PIC X(27) VALUE SPACES.
009200*
009300*****************************************************************
009400*  DATED REPORT HEADER -- SAME REDEFINES-AS-OCCURS-TABLE IDIOM  *
009500*  AS TOPACCTS/HACKRANK SO 0610-WRITE-HEADER-BLOCK CAN LOOP     *
009600*  A PERFORM VARYING OVER THE THREE LINES INSTEAD OF THREE      *
009601*  WRITES.                                                      *
009700*****************************************************************
009800*
009900 01  RPT-HEADER-LINES.
010000     05  RPT-HDR-LN1.
010100         10  FILLER   PIC X(27)
010200             VALUE "CRYPSTAT  --  STATS REPORT".
010300         10  FILLER   PIC X(53) VALUE SPACES.
010400     05  RPT-HDR-LN2.
010500         10  FILLER   PIC X(09) VALUE "RUN DATE ".
010600         10  RPT-HDR-RUN-DATE.
010700             15  RPT-HDR-MO   PIC X(02).
010800             15  FILLER       PIC X(01) VALUE "/".
010900             15  RPT-HDR-DA   PIC X(02).
011000             15  FILLER       PIC X(01) VALUE "/".
011100             15  RPT-HDR-YR   PIC X(02).
011200         10  FILLER   PIC X(61) VALUE SPACES.
011300     05  RPT-HDR-LN3.
011400         10  FILLER   PIC X(40)
011500             VALUE "========================================".
011600         10  FILLER   PIC X(40)
011700             VALUE "========================================".
011800 01  FILLER REDEFINES RPT-HEADER-LINES.
011900     05  RPT-HDR-LN OCCURS 3 TIMES PIC X(80).
012000*
