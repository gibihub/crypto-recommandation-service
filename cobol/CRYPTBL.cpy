000100*****************************************************************
000200*                                                               *
000300*    CRYPTBL  --  CRYPTO MASTER PRICE-TABLE WORKING STORAGE    *
000400*                                                               *
000500*****************************************************************
000600* Author:       T. CHIPMAN
000700* Installation: MTM2020 DATA CENTER
000800* Written:      1991-03-11
000900*****************************************************************
001000*  THIS MEMBER HOLDS THE WORKING "PRICE TABLE" FOR CRYPSTAT.    *
001100*  EVERY TICK LOADED OFF THE FIVE SYMBOL FILES LANDS IN ONE OF  *
001200*  THE FIVE WS-SYM-SLOT ENTRIES BELOW -- ONE SLOT PER CONFIGURED*
001300*  SYMBOL (BTC, DOGE, ETH, LTC, XRP, IN THAT ORDER).  NOTHING   *
001400*  IS EVER DELETED FROM A SLOT DURING THE RUN; THE SLOT IS THE  *
001500*  WHOLE TABLE FOR THAT SYMBOL FOR THE LIFE OF THE JOB.         *
001600*****************************************************************
001700*    CHANGE LOG                                                *
001800*    DATE      BY   TKT      DESCRIPTION                       *
001900*    --------  ---  -------  ----------------------------------*
002000*    91-03-11  TC   INIT001  ORIGINAL MASTER TABLE LAYOUT       *
002100*    93-07-02  TC   INIT014  ADDED WS-SLOT-NORM-RANGE FOR THE   *
002200*                            VOLATILITY RANKING REPORT          *
002300*    96-11-19  RBP  MTM221   RAISED TICK TABLE CAP 8000 TO12000 *
002400*                            (XRP FILE OUTGREW OLD LIMIT)       *
002500*    99-01-06  RBP  Y2K017   CONFIRMED 4-DIGIT WS-SLOT-OLDEST-TS*
002600*                            CENTURY HANDLING -- NO CHANGE REQD *
002700*    02-05-14  DWK  MTM405   ADDED WS-RANK-TABLE FOR SECTION 2  *
002800*                            OF THE STATS REPORT                *
002900*****************************************************************
003000*
003100 01  WS-CRYPTO-MASTER-TABLE.
003200     05  WS-SYM-SLOT OCCURS 5 TIMES.
003300         10  WS-SLOT-SYMBOL          PIC X(05).
003400         10  WS-SLOT-TICK-COUNT      PIC 9(05) COMP.
003500         10  WS-SLOT-FILE-MISSING    PIC X(01).
003600             88  SLOT-FILE-WAS-MISSING     VALUE 'Y'.
003700             88  SLOT-FILE-WAS-FOUND       VALUE 'N'.
003800         10  WS-SLOT-MIN-PRICE       PIC 9(09)V9(06).
003900         10  WS-SLOT-MAX-PRICE       PIC 9(09)V9(06).
004000         10  WS-SLOT-OLDEST-TS       PIC 9(15).
004100         10  WS-SLOT-OLDEST-TS-R REDEFINES WS-SLOT-OLDEST-TS.
004200             15  WS-SLOT-OLDEST-SEC  PIC 9(12).
004300             15  WS-SLOT-OLDEST-THOU PIC 9(03).
004400         10  WS-SLOT-NEWEST-TS       PIC 9(15).
004500         10  WS-SLOT-NEWEST-TS-R REDEFINES WS-SLOT-NEWEST-TS.
004600             15  WS-SLOT-NEWEST-SEC  PIC 9(12).
004700             15  WS-SLOT-NEWEST-THOU PIC 9(03).
004800         10  WS-SLOT-NORM-RANGE      PIC S9(05)V9(06).
004900         10  WS-SLOT-DAY-MIN-PRICE   PIC 9(09)V9(06).
005000         10  WS-SLOT-DAY-MAX-PRICE   PIC 9(09)V9(06).
005100         10  WS-SLOT-DAY-TICK-FOUND  PIC X(01).
005200             88  SLOT-HAS-DAY-TICKS        VALUE 'Y'.
005300             88  SLOT-HAS-NO-DAY-TICKS     VALUE 'N'.
005400         10  WS-SLOT-DAY-RATIO       PIC S9(05)V9(06).
005500         10  FILLER                  PIC X(08).
005600         10  WS-SLOT-TICK-TBL OCCURS 1 TO 12000 TIMES
005700                 DEPENDING ON WS-SLOT-TICK-COUNT.
005900             15  WS-TICK-TIMESTAMP-MS  PIC 9(15).
006000             15  WS-TICK-PRICE         PIC 9(09)V9(06).
006100*
006200*****************************************************************
006300*  WS-RANK-TABLE -- THE SECTION-2 "SORTED BY NORMALIZED RANGE"  *
006400*  WORKTABLE.  LOADED FROM WS-SYM-SLOT IN SLOT ORDER, THEN      *
006500*  BUBBLE-SORTED DESCENDING BY WS-RANK-NORM-RANGE IN PLACE.     *
006600*  A STRICT "SWAP ONLY WHEN STRICTLY SMALLER" COMPARE KEEPS THE *
006700*  SORT STABLE FOR SYMBOLS TIED ON NORMALIZED RANGE.            *
006800*****************************************************************
006900*
007000 01  WS-RANK-TABLE.
007100     05  WS-RANK-ENTRY OCCURS 5 TIMES.
007200         10  WS-RANK-SYMBOL          PIC X(05).
007300         10  WS-RANK-NORM-RANGE      PIC S9(05)V9(06).
007400         10  FILLER                  PIC X(04).
007500*
007600 01  WS-RANK-SWAP-HOLD.
007700     05  WS-RANK-SWAP-SYMBOL         PIC X(05).
007800     05  WS-RANK-SWAP-NORM-RANGE     PIC S9(05)V9(06).
007900     05  FILLER                      PIC X(04).
008000*
008100*****************************************************************
008110*  WS-BUBBLE-AREA -- PLAIN COMP COUNTERS.  WS-SYM-IX/WS-TICK-IX *
008120*  SUBSCRIPT WS-SYM-SLOT AND WS-SLOT-TICK-TBL; WS-BUBBLE-I/J    *
008130*  DRIVE THE SECTION-2 SORT BELOW.  THIS SHOP HAS NEVER USED    *
008140*  INDEXED-BY/SET SUBSCRIPTING -- EVERY TABLE IN THE LIBRARY IS *
008150*  WALKED WITH AN ORDINARY WORKING-STORAGE COUNTER, MOVEd AND   *
008160*  ADDed LIKE ANY OTHER FIELD.                                 *
008170*****************************************************************
008180*
008200 01  WS-BUBBLE-AREA.
008210     05  WS-SYM-IX                  PIC 9(05) COMP.
008220     05  WS-TICK-IX                 PIC 9(05) COMP.
008230     05  WS-BUBBLE-I                 PIC 9(01) COMP.
008240     05  WS-BUBBLE-J                 PIC 9(01) COMP.
008400     05  FILLER                      PIC X(02).
008500*
008600*****************************************************************
008700*  WS-DAY-RANGE-AREA -- WORKAREA FOR BATCH-FLOW STEP 4 (HIGHEST *
008800*  RANGE FOR ONE CALENDAR DAY).  WS-QD-* IS THE PARSED CONTROL  *
008900*  CARD; WS-DAY-START-MS/WS-DAY-END-MS IS THE HALF-OPEN UTC     *
009000*  WINDOW; WS-DAYS-IN-MONTH-TBL IS RE-LOADED EACH RUN SO ITS    *
009100*  FEBRUARY ENTRY CAN BE SET TO 29 WHEN THE QUERY YEAR IS LEAP. *
009200*****************************************************************
009300*
009400 01  WS-DAY-RANGE-AREA.
009500     05  WS-QUERY-DATE-SAVE          PIC X(10).
009600     05  WS-QD-YEAR                  PIC 9(04).
009700     05  WS-QD-MONTH                 PIC 9(02).
009800     05  WS-QD-DAY                   PIC 9(02).
009900     05  WS-EPOCH-DAYS                PIC 9(09) COMP.
010000     05  WS-DAY-START-MS              PIC 9(15) COMP.
010100     05  WS-DAY-END-MS                PIC 9(15) COMP.
010200     05  WS-YEAR-IX                   PIC 9(04) COMP.
010300     05  WS-MONTH-IX                  PIC 9(02) COMP.
010400     05  WS-REM4                      PIC 9(04) COMP.
010500     05  WS-REM100                    PIC 9(04) COMP.
010600     05  WS-REM400                    PIC 9(04) COMP.
010700     05  WS-DIVQUOT                   PIC 9(09) COMP.
010800     05  WS-TEST-YEAR                 PIC 9(04) COMP.
010900     05  WS-TEST-LEAP-SW              PIC X(01).
011000         88  TEST-YEAR-IS-LEAP              VALUE 'Y'.
011100         88  TEST-YEAR-NOT-LEAP             VALUE 'N'.
011200     05  WS-BEST-RATIO                PIC S9(05)V9(06).
011300     05  WS-BEST-SYMBOL               PIC X(05).
011400     05  WS-BEST-FOUND                PIC X(01).
011500         88  BEST-SYMBOL-FOUND              VALUE 'Y'.
011600         88  BEST-SYMBOL-NOT-FOUND          VALUE 'N'.
011700     05  WS-DAYS-IN-MONTH-TBL.
011800         10  WS-DAYS-IN-MONTH OCCURS 12 TIMES PIC 9(02) COMP.
011900     05  FILLER                       PIC X(08).
012000*
