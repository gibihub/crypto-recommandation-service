000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300 PROGRAM-ID.    CRYPSTAT.
000400 AUTHOR.        T. CHIPMAN.
000500 INSTALLATION.  MTM2020 DATA CENTER.
000600 DATE-WRITTEN.  1991-03-11.
000700 DATE-COMPILED.
000800 SECURITY.      COMPANY CONFIDENTIAL -- INTERNAL USE ONLY.
000900*****************************************************************
001000*                                                               *
001100*    CRYPSTAT  --  CRYPTO PRICE-HISTORY STATISTICS REPORT      *
001200*                                                               *
001300*  READS ONE FIXED-FORMAT TICK FILE PER CONFIGURED SYMBOL       *
001400*  (BTC, DOGE, ETH, LTC, XRP), BUILDS THE WORKING PRICE TABLE   *
001500*  IN CRYPTBL, AND PRODUCES A SINGLE THREE-SECTION STATS REPORT:*
001600*  PER-SYMBOL MIN/MAX/OLDEST/NEWEST, SYMBOLS RANKED BY          *
001700*  NORMALIZED RANGE (VOLATILITY RELATIVE TO PRICE LEVEL), AND   *
001800*  THE SYMBOL WITH THE LARGEST INTRADAY RANGE ON THE CALENDAR   *
001900*  DAY NAMED IN THE RUNPARM CONTROL CARD.  ADAPTED FROM THE     *
002000*  TOPACCTS REPORT SKELETON -- SAME DATED-HEADER/REDEFINES      *
002100*  TRICK, SAME NUMBERED-PARAGRAPH CONTROL STYLE.                *
002200*                                                               *
002300*  A MISSING SYMBOL FILE IS NOT FATAL -- THE LOADER LOGS ZERO   *
002400*  TICKS FOR THAT SYMBOL AND THE JOB CONTINUES.  NO INTRINSIC   *
002500*  FUNCTIONS ARE USED ANYWHERE IN THIS PROGRAM; THE QUERY-DATE  *
002600*  DAY-WINDOW ARITHMETIC IN PARAGRAPHS 0510-0513 IS DONE WITH   *
002700*  PLAIN DIVIDE/REMAINDER AND TABLE LOOKUPS, THE SAME WAY THE   *
002800*  SHOP'S OLDER DATE ROUTINES ALWAYS HAVE.                      *
002900*****************************************************************
003000*    CHANGE LOG                                                *
003100*    DATE      BY   TKT      DESCRIPTION                       *
003200*    --------  ---  -------  ----------------------------------*
003300*    91-03-11  TC   INIT001  ORIGINAL PROGRAM, ADAPTED FROM     *
003400*                            TOPACCTS REPORT SKELETON           *
003500*    91-04-02  TC   INIT002  ADDED DOGE/ETH/LTC/XRP FILE        *
003600*                            LOADERS ALONGSIDE BTC               *
003700*    91-06-18  TC   INIT009  FIXED OFF-BY-ONE IN 0311-SCAN-SLOT *
003800*                            -TICK (FIRST TICK WAS COMPARED     *
003900*                            AGAINST ITSELF AS BOTH MIN AND MAX)*
004000*    93-07-02  TC   INIT014  ADDED SECTION 2, SYMBOLS RANKED BY *
004100*                            NORMALIZED RANGE (BUBBLE SORT)     *
004200*    94-02-11  RBP  MTM118   ZERO-MIN-PRICE GUARD ADDED TO      *
004300*                            0320-COMPUTE-NORM-RANGE -- A ONE-  *
004400*                            TICK DOGE FILE WAS ABENDING ON A   *
004500*                            DIVIDE BY ZERO                     *
004600*    96-11-19  RBP  MTM221   RAISED TICK TABLE CAP 8000 TO12000 *
004700*                            IN CRYPTBL (XRP FILE OUTGREW IT)   *
004800*    98-09-24  RBP  Y2K017   WINDOWED WS-QD-YEAR TO 4 DIGITS IN *
004900*                            THE RUNPARM PARSE; REVIEWED 0511   *
005000*                            LEAP-YEAR TEST FOR CENTURY ROLL-   *
005100*                            OVER -- NO CHANGE REQUIRED         *
005200*    99-01-06  RBP  Y2K017   Y2K SIGN-OFF, THIS PROGRAM         *
005300*    02-05-14  DWK  MTM405   ADDED SECTION 3, HIGHEST RANGE FOR *
005400*                            THE RUNPARM QUERY-DATE             *
005500*    02-05-29  DWK  MTM405   DOCUMENTED FIRST-ASCENDING-SYMBOL  *
005600*                            TIE-BREAK IN 0530 PER QA REQUEST   *
005700*    05-10-03  DWK  MTM560   MISSING/BLANK RUNPARM RECORD NO    *
005800*                            LONGER ABENDS 0120-PARSE-QUERY-    *
005900*                            DATE -- DEFAULTS TO 1970-01-01     *
006000*****************************************************************
006100*
006200* //CRYPSTAT JOB 1,NOTIFY=&SYSUID
006300* //***************************************************/
006400* //COBRUN  EXEC IGYWCL
006500* //COBOL.SYSIN  DD DSN=&SYSUID..SOURCE(CRYPSTAT),DISP=SHR
006600* //LKED.SYSLMOD DD DSN=&SYSUID..LOAD(CRYPSTAT),DISP=SHR
006700* //***************************************************/
006800* // IF RC = 0 THEN
006900* //***************************************************/
007000* //RUN     EXEC PGM=CRYPSTAT
007100* //STEPLIB   DD DSN=&SYSUID..LOAD,DISP=SHR
007200* //BTCVALS   DD DSN=MTM2020.PUBLIC.INPUT(BTCVALS),DISP=SHR
007300* //DOGEVALS  DD DSN=MTM2020.PUBLIC.INPUT(DOGEVALS),DISP=SHR
007400* //ETHVALS   DD DSN=MTM2020.PUBLIC.INPUT(ETHVALS),DISP=SHR
007500* //LTCVALS   DD DSN=MTM2020.PUBLIC.INPUT(LTCVALS),DISP=SHR
007600* //XRPVALS   DD DSN=MTM2020.PUBLIC.INPUT(XRPVALS),DISP=SHR
007700* //RUNPARM   DD DSN=&SYSUID..CRYPSTAT.RUNPARM,DISP=SHR
007800* //STATRPT   DD DSN=&SYSUID..OUTPUT(CRYPSTAT),DISP=SHR
007900* //SYSOUT    DD SYSOUT=*,OUTLIM=15000
008000* //CEEDUMP   DD DUMMY
008100* //SYSUDUMP  DD DUMMY
008200* //***************************************************/
008300* // ELSE
008400* // ENDIF
008500*
008600 ENVIRONMENT DIVISION.
008700*****************************************************************
008800 CONFIGURATION SECTION.
008900 SPECIAL-NAMES.
009000     C01 IS TOP-OF-FORM.
009100*
009200 INPUT-OUTPUT SECTION.
009300 FILE-CONTROL.
009400     SELECT BTC-TICK-FILE  ASSIGN TO BTCVALS
009500         ORGANIZATION IS SEQUENTIAL
009600         FILE STATUS IS WS-BTC-STATUS.
009700*
009800     SELECT DOGE-TICK-FILE ASSIGN TO DOGEVALS
009900         ORGANIZATION IS SEQUENTIAL
010000         FILE STATUS IS WS-DOGE-STATUS.
010100*
010200     SELECT ETH-TICK-FILE  ASSIGN TO ETHVALS
010300         ORGANIZATION IS SEQUENTIAL
010400         FILE STATUS IS WS-ETH-STATUS.
010500*
010600     SELECT LTC-TICK-FILE  ASSIGN TO LTCVALS
010700         ORGANIZATION IS SEQUENTIAL
010800         FILE STATUS IS WS-LTC-STATUS.
010900*
011000     SELECT XRP-TICK-FILE  ASSIGN TO XRPVALS
011100         ORGANIZATION IS SEQUENTIAL
011200         FILE STATUS IS WS-XRP-STATUS.
011300*
011400     SELECT RUNPARM-FILE   ASSIGN TO RUNPARM
011500         ORGANIZATION IS SEQUENTIAL
011600         FILE STATUS IS WS-RUNPARM-STATUS.
011700*
011800     SELECT STATS-RPT-FILE ASSIGN TO STATRPT
011900         ORGANIZATION IS SEQUENTIAL
012000         FILE STATUS IS WS-STATRPT-STATUS.
012100*
012200 DATA DIVISION.
012300*****************************************************************
012400 FILE SECTION.
012500*
012600* EACH SYMBOL'S TICK FILE CARRIES ONE HEADER RECORD (SKIPPED BY
012700* 0216/0226/0236/0246/0256 BELOW) FOLLOWED BY FIXED-LENGTH
012800* DETAIL LINES -- TIMESTAMP-MS THEN PRICE, 30 BYTES EACH.  THE
012900* SYMBOL ITSELF IS NOT A COLUMN ON THE FILE; IT COMES FROM WHICH
013000* DD STATEMENT THE DETAIL LINE WAS READ FROM, SAME AS THE
013100* ORIGINAL LOADER PICKED ITS SYMBOL FROM THE FILENAME.
013200*
013300 FD  BTC-TICK-FILE
013400     RECORD CONTAINS 32 CHARACTERS
013500     RECORDING MODE IS F.
013600 01  BTC-TICK-REC.
013700     05  BT-TIMESTAMP-MS        PIC 9(15).
013800     05  BT-PRICE               PIC 9(09)V9(06).
013900     05  FILLER                 PIC X(02).
014000*
014100 FD  DOGE-TICK-FILE
014200     RECORD CONTAINS 32 CHARACTERS
014300     RECORDING MODE IS F.
014400 01  DOGE-TICK-REC.
014500     05  DG-TIMESTAMP-MS        PIC 9(15).
014600     05  DG-PRICE               PIC 9(09)V9(06).
014700     05  FILLER                 PIC X(02).
014800*
014900 FD  ETH-TICK-FILE
015000     RECORD CONTAINS 32 CHARACTERS
015100     RECORDING MODE IS F.
015200 01  ETH-TICK-REC.
015300     05  ET-TIMESTAMP-MS        PIC 9(15).
015400     05  ET-PRICE               PIC 9(09)V9(06).
015500     05  FILLER                 PIC X(02).
015600*
015700 FD  LTC-TICK-FILE
015800     RECORD CONTAINS 32 CHARACTERS
015900     RECORDING MODE IS F.
016000 01  LTC-TICK-REC.
016100     05  LT-TIMESTAMP-MS        PIC 9(15).
016200     05  LT-PRICE               PIC 9(09)V9(06).
016300     05  FILLER                 PIC X(02).
016400*
016500 FD  XRP-TICK-FILE
016600     RECORD CONTAINS 32 CHARACTERS
016700     RECORDING MODE IS F.
016800 01  XRP-TICK-REC.
016900     05  XT-TIMESTAMP-MS        PIC 9(15).
017000     05  XT-PRICE               PIC 9(09)V9(06).
017100     05  FILLER                 PIC X(02).
017200*
017300* THE ONE-RECORD QUERY-DATE CONTROL CARD FOR BATCH-FLOW STEP 4.
017400*
017500 FD  RUNPARM-FILE
017600     RECORD CONTAINS 20 CHARACTERS
017700     RECORDING MODE IS F.
017800 01  RUNPARM-REC.
017900     05  RP-QUERY-DATE          PIC X(10).
018000     05  FILLER                 PIC X(10).
018100*
018200 FD  STATS-RPT-FILE
018300     RECORD CONTAINS 80 CHARACTERS
018400     RECORDING MODE IS F.
018500 01  STATS-RPT-REC              PIC X(80).
018600*
018700 WORKING-STORAGE SECTION.
018800*****************************************************************
018900*
019000 COPY CRYPTBL.
019100*
019200 COPY CRYPRPT.
019300*
019400* FILE-STATUS FIELDS -- CHECKED AFTER EACH OPEN TO TELL A
019500* MISSING SYMBOL FILE FROM A GOOD ONE (RULE: MISSING FILE MEANS
019600* ZERO TICKS FOR THAT SYMBOL, NOT AN ABEND).
019700*
019800 01  WS-FILE-STATUSES.
019900     05  WS-BTC-STATUS           PIC X(02) VALUE SPACES.
020000     05  WS-DOGE-STATUS          PIC X(02) VALUE SPACES.
020100     05  WS-ETH-STATUS           PIC X(02) VALUE SPACES.
020200     05  WS-LTC-STATUS           PIC X(02) VALUE SPACES.
020300     05  WS-XRP-STATUS           PIC X(02) VALUE SPACES.
020400     05  WS-RUNPARM-STATUS       PIC X(02) VALUE SPACES.
020500     05  WS-STATRPT-STATUS       PIC X(02) VALUE SPACES.
020600     05  FILLER                  PIC X(04) VALUE SPACES.
020700*
020800* END-OF-FILE SWITCHES, ONE PER SYMBOL FILE.
020900*
021000 01  WS-EOF-SWITCHES.
021100     05  WS-BTC-EOF-SW           PIC X(01) VALUE 'N'.
021200         88  BTC-EOF                  VALUE 'Y'.
021300         88  BTC-NOT-EOF               VALUE 'N'.
021400     05  WS-DOGE-EOF-SW          PIC X(01) VALUE 'N'.
021500         88  DOGE-EOF                 VALUE 'Y'.
021600         88  DOGE-NOT-EOF              VALUE 'N'.
021700     05  WS-ETH-EOF-SW           PIC X(01) VALUE 'N'.
021800         88  ETH-EOF                  VALUE 'Y'.
021900         88  ETH-NOT-EOF               VALUE 'N'.
022000     05  WS-LTC-EOF-SW           PIC X(01) VALUE 'N'.
022100         88  LTC-EOF                  VALUE 'Y'.
022200         88  LTC-NOT-EOF               VALUE 'N'.
022300     05  WS-XRP-EOF-SW           PIC X(01) VALUE 'N'.
022400         88  XRP-EOF                  VALUE 'Y'.
022500         88  XRP-NOT-EOF               VALUE 'N'.
022600     05  FILLER                  PIC X(05) VALUE SPACES.
022700*
022800* 77-LEVEL STANDALONE COUNTERS AND SWITCHES.
022900*
023000 77  WS-TOTAL-TICKS-LOADED       PIC 9(07) COMP VALUE ZERO.
023100 77  WS-HDR-COUNTER              PIC 9(01) COMP VALUE ZERO.
023200 77  WS-RUNPARM-READ-SW          PIC X(01) VALUE 'N'.
023300     88  RUNPARM-WAS-READ              VALUE 'Y'.
023400     88  RUNPARM-NOT-READ               VALUE 'N'.
023500*
023600* RUN-DATE STAMP FOR THE REPORT HEADER -- ACCEPT FROM DATE, NOT
023700* FUNCTION CURRENT-DATE; REDEFINED INTO YY/MM/DD FOR THE HEADER.
023800*
023900 01  WS-RUN-DATE-AREA.
024000     05  WS-RUN-DATE             PIC 9(06).
024100     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
024200         10  WS-RUN-YY           PIC 9(02).
024300         10  WS-RUN-MM           PIC 9(02).
024400         10  WS-RUN-DD           PIC 9(02).
024500     05  FILLER                  PIC X(04) VALUE SPACES.
024600*
024700 PROCEDURE DIVISION.
024800*****************************************************************
024900*
025000 0000-MAIN-CONTROL.
025100     PERFORM 0100-INITIALIZE          THRU 0100-EXIT
025200     PERFORM 0200-LOAD-ALL-SYMBOLS    THRU 0200-EXIT
025300     PERFORM 0300-BUILD-SYMBOL-STATS  THRU 0300-EXIT
025400     PERFORM 0400-RANK-BY-NORM-RANGE  THRU 0400-EXIT
025500     PERFORM 0500-FIND-DAY-RANGE-WIN  THRU 0500-EXIT
025600     PERFORM 0600-WRITE-STATS-REPORT  THRU 0600-EXIT
025700     PERFORM 0900-TERMINATE           THRU 0900-EXIT
025800     STOP RUN.
025900 0000-EXIT.
026000     EXIT.
026100*
026200*****************************************************************
026300*  0100 -- OPEN THE CONTROL-CARD AND REPORT FILES, READ THE      *
026400*  QUERY-DATE CONTROL CARD, SEED THE FIXED FIVE-SYMBOL TABLE.    *
026500*****************************************************************
026600*
026700 0100-INITIALIZE.
026800     ACCEPT WS-RUN-DATE FROM DATE
026900     PERFORM 0110-INIT-SYMBOL-TABLE   THRU 0110-EXIT
027000     OPEN INPUT RUNPARM-FILE
027100     IF WS-RUNPARM-STATUS = '00'
027200         READ RUNPARM-FILE
027300             AT END MOVE SPACES TO RP-QUERY-DATE
027400         END-READ
027500         MOVE RP-QUERY-DATE TO WS-QUERY-DATE-SAVE
027600         SET RUNPARM-WAS-READ TO TRUE
027700         CLOSE RUNPARM-FILE
027800     ELSE
027900         MOVE SPACES TO WS-QUERY-DATE-SAVE
028000         SET RUNPARM-NOT-READ TO TRUE
028100     END-IF
028200     PERFORM 0120-PARSE-QUERY-DATE    THRU 0120-EXIT
028300     OPEN OUTPUT STATS-RPT-FILE.
028400 0100-EXIT.
028500     EXIT.
028600*
028700 0110-INIT-SYMBOL-TABLE.
028800     MOVE 'BTC  '  TO WS-SLOT-SYMBOL(1)
028900     MOVE 'DOGE '  TO WS-SLOT-SYMBOL(2)
029000     MOVE 'ETH  '  TO WS-SLOT-SYMBOL(3)
029100     MOVE 'LTC  '  TO WS-SLOT-SYMBOL(4)
029200     MOVE 'XRP  '  TO WS-SLOT-SYMBOL(5)
029300     PERFORM 0111-CLEAR-ONE-SLOT      THRU 0111-EXIT
029400         VARYING WS-SYM-IX FROM 1 BY 1 UNTIL WS-SYM-IX > 5.
029500 0110-EXIT.
029600     EXIT.
029700*
029800 0111-CLEAR-ONE-SLOT.
029900     MOVE ZERO TO WS-SLOT-TICK-COUNT(WS-SYM-IX)
030000     SET SLOT-FILE-WAS-FOUND(WS-SYM-IX)     TO TRUE
030100     MOVE ZERO TO WS-SLOT-MIN-PRICE(WS-SYM-IX)
030200     MOVE ZERO TO WS-SLOT-MAX-PRICE(WS-SYM-IX)
030300     MOVE ZERO TO WS-SLOT-OLDEST-TS(WS-SYM-IX)
030400     MOVE ZERO TO WS-SLOT-NEWEST-TS(WS-SYM-IX)
030500     MOVE ZERO TO WS-SLOT-NORM-RANGE(WS-SYM-IX)
030600     MOVE ZERO TO WS-SLOT-DAY-MIN-PRICE(WS-SYM-IX)
030700     MOVE ZERO TO WS-SLOT-DAY-MAX-PRICE(WS-SYM-IX)
030800     MOVE ZERO TO WS-SLOT-DAY-RATIO(WS-SYM-IX)
030900     SET SLOT-HAS-NO-DAY-TICKS(WS-SYM-IX)   TO TRUE.
031000 0111-EXIT.
031100     EXIT.
031200*
031300*****************************************************************
031400*  0120 -- PARSE THE RUNPARM QUERY-DATE (YYYY-MM-DD) INTO        *
031500*  WS-QD-YEAR/MONTH/DAY.  A MISSING OR BLANK CONTROL CARD        *
031600*  DEFAULTS TO 1970-01-01 RATHER THAN ABENDING (CHANGE MTM560).  *
031700*****************************************************************
031800*
031900 0120-PARSE-QUERY-DATE.
032000     IF WS-QUERY-DATE-SAVE = SPACES
032100         MOVE 1970 TO WS-QD-YEAR
032200         MOVE 01   TO WS-QD-MONTH
032300         MOVE 01   TO WS-QD-DAY
032400     ELSE
032500         MOVE WS-QUERY-DATE-SAVE(1:4) TO WS-QD-YEAR
032600         MOVE WS-QUERY-DATE-SAVE(6:2) TO WS-QD-MONTH
032700         MOVE WS-QUERY-DATE-SAVE(9:2) TO WS-QD-DAY
032800     END-IF.
032900 0120-EXIT.
033000     EXIT.
033100*
033200*****************************************************************
033300*  0200 -- LOAD EVERY CONFIGURED SYMBOL'S TICK FILE.  EACH       *
033400*  LOADER IS WRITTEN OUT LONGHAND -- ONE PER FILE -- THE SAME    *
033500*  WAY THE SHOP HAS ALWAYS CODED A FIXED, SHORT SELECT LIST      *
033600*  RATHER THAN DRIVING IT OFF A TABLE OF DDNAMES.                *
033700*****************************************************************
033800*
033900 0200-LOAD-ALL-SYMBOLS.
034000     PERFORM 0211-LOAD-BTC-FILE  THRU 0211-EXIT
034100     PERFORM 0221-LOAD-DOGE-FILE THRU 0221-EXIT
034200     PERFORM 0231-LOAD-ETH-FILE  THRU 0231-EXIT
034300     PERFORM 0241-LOAD-LTC-FILE  THRU 0241-EXIT
034400     PERFORM 0251-LOAD-XRP-FILE  THRU 0251-EXIT.
034500 0200-EXIT.
034600     EXIT.
034700*
034800 0211-LOAD-BTC-FILE.
034900     MOVE 1 TO WS-SYM-IX
035000     SET BTC-NOT-EOF TO TRUE
035100     OPEN INPUT BTC-TICK-FILE
035200     IF WS-BTC-STATUS NOT = '00'
035300         SET SLOT-FILE-WAS-MISSING(WS-SYM-IX) TO TRUE
035400     ELSE
035500         SET SLOT-FILE-WAS-FOUND(WS-SYM-IX) TO TRUE
035600         PERFORM 0216-READ-BTC-DETAIL    THRU 0216-EXIT
035700         IF NOT BTC-EOF
035800             PERFORM 0216-READ-BTC-DETAIL THRU 0216-EXIT
035900             PERFORM 0217-APPEND-BTC-TICK THRU 0217-EXIT
036000                 UNTIL BTC-EOF
036100         END-IF
036200         CLOSE BTC-TICK-FILE
036300     END-IF.
036400 0211-EXIT.
036500     EXIT.
036600*
036700 0216-READ-BTC-DETAIL.
036800     READ BTC-TICK-FILE
036900         AT END SET BTC-EOF TO TRUE
037000     END-READ.
037100 0216-EXIT.
037200     EXIT.
037300*
037400 0217-APPEND-BTC-TICK.
037500     ADD 1 TO WS-SLOT-TICK-COUNT(WS-SYM-IX)
037600     ADD 1 TO WS-TOTAL-TICKS-LOADED
037700     MOVE WS-SLOT-TICK-COUNT(WS-SYM-IX) TO WS-TICK-IX
037800     MOVE BT-TIMESTAMP-MS
037810         TO WS-TICK-TIMESTAMP-MS(WS-SYM-IX, WS-TICK-IX)
037900     MOVE BT-PRICE        TO WS-TICK-PRICE(WS-SYM-IX, WS-TICK-IX)
038000     PERFORM 0216-READ-BTC-DETAIL THRU 0216-EXIT.
038100 0217-EXIT.
038200     EXIT.
038300*
038400 0221-LOAD-DOGE-FILE.
038500     MOVE 2 TO WS-SYM-IX
038600     SET DOGE-NOT-EOF TO TRUE
038700     OPEN INPUT DOGE-TICK-FILE
038800     IF WS-DOGE-STATUS NOT = '00'
038900         SET SLOT-FILE-WAS-MISSING(WS-SYM-IX) TO TRUE
039000     ELSE
039100         SET SLOT-FILE-WAS-FOUND(WS-SYM-IX) TO TRUE
039200         PERFORM 0226-READ-DOGE-DETAIL    THRU 0226-EXIT
039300         IF NOT DOGE-EOF
039400             PERFORM 0226-READ-DOGE-DETAIL THRU 0226-EXIT
039500             PERFORM 0227-APPEND-DOGE-TICK THRU 0227-EXIT
039600                 UNTIL DOGE-EOF
039700         END-IF
039800         CLOSE DOGE-TICK-FILE
039900     END-IF.
040000 0221-EXIT.
040100     EXIT.
040200*
040300 0226-READ-DOGE-DETAIL.
040400     READ DOGE-TICK-FILE
040500         AT END SET DOGE-EOF TO TRUE
040600     END-READ.
040700 0226-EXIT.
040800     EXIT.
040900*
041000 0227-APPEND-DOGE-TICK.
041100     ADD 1 TO WS-SLOT-TICK-COUNT(WS-SYM-IX)
041200     ADD 1 TO WS-TOTAL-TICKS-LOADED
041300     MOVE WS-SLOT-TICK-COUNT(WS-SYM-IX) TO WS-TICK-IX
041400     MOVE DG-TIMESTAMP-MS
041410         TO WS-TICK-TIMESTAMP-MS(WS-SYM-IX, WS-TICK-IX)
041500     MOVE DG-PRICE        TO WS-TICK-PRICE(WS-SYM-IX, WS-TICK-IX)
041600     PERFORM 0226-READ-DOGE-DETAIL THRU 0226-EXIT.
041700 0227-EXIT.
041800     EXIT.
041900*
042000 0231-LOAD-ETH-FILE.
042100     MOVE 3 TO WS-SYM-IX
042200     SET ETH-NOT-EOF TO TRUE
042300     OPEN INPUT ETH-TICK-FILE
042400     IF WS-ETH-STATUS NOT = '00'
042500         SET SLOT-FILE-WAS-MISSING(WS-SYM-IX) TO TRUE
042600     ELSE
042700         SET SLOT-FILE-WAS-FOUND(WS-SYM-IX) TO TRUE
042800         PERFORM 0236-READ-ETH-DETAIL    THRU 0236-EXIT
042900         IF NOT ETH-EOF
043000             PERFORM 0236-READ-ETH-DETAIL THRU 0236-EXIT
043100             PERFORM 0237-APPEND-ETH-TICK THRU 0237-EXIT
043200                 UNTIL ETH-EOF
043300         END-IF
043400         CLOSE ETH-TICK-FILE
043500     END-IF.
043600 0231-EXIT.
043700     EXIT.
043800*
043900 0236-READ-ETH-DETAIL.
044000     READ ETH-TICK-FILE
044100         AT END SET ETH-EOF TO TRUE
044200     END-READ.
044300 0236-EXIT.
044400     EXIT.
044500*
044600 0237-APPEND-ETH-TICK.
044700     ADD 1 TO WS-SLOT-TICK-COUNT(WS-SYM-IX)
044800     ADD 1 TO WS-TOTAL-TICKS-LOADED
044900     MOVE WS-SLOT-TICK-COUNT(WS-SYM-IX) TO WS-TICK-IX
045000     MOVE ET-TIMESTAMP-MS
045010         TO WS-TICK-TIMESTAMP-MS(WS-SYM-IX, WS-TICK-IX)
045100     MOVE ET-PRICE        TO WS-TICK-PRICE(WS-SYM-IX, WS-TICK-IX)
045200     PERFORM 0236-READ-ETH-DETAIL THRU 0236-EXIT.
045300 0237-EXIT.
045400     EXIT.
045500*
045600 0241-LOAD-LTC-FILE.
045700     MOVE 4 TO WS-SYM-IX
045800     SET LTC-NOT-EOF TO TRUE
045900     OPEN INPUT LTC-TICK-FILE
046000     IF WS-LTC-STATUS NOT = '00'
046100         SET SLOT-FILE-WAS-MISSING(WS-SYM-IX) TO TRUE
046200     ELSE
046300         SET SLOT-FILE-WAS-FOUND(WS-SYM-IX) TO TRUE
046400         PERFORM 0246-READ-LTC-DETAIL    THRU 0246-EXIT
046500         IF NOT LTC-EOF
046600             PERFORM 0246-READ-LTC-DETAIL THRU 0246-EXIT
046700             PERFORM 0247-APPEND-LTC-TICK THRU 0247-EXIT
046800                 UNTIL LTC-EOF
046900         END-IF
047000         CLOSE LTC-TICK-FILE
047100     END-IF.
047200 0241-EXIT.
047300     EXIT.
047400*
047500 0246-READ-LTC-DETAIL.
047600     READ LTC-TICK-FILE
047700         AT END SET LTC-EOF TO TRUE
047800     END-READ.
047900 0246-EXIT.
048000     EXIT.
048100*
048200 0247-APPEND-LTC-TICK.
048300     ADD 1 TO WS-SLOT-TICK-COUNT(WS-SYM-IX)
048400     ADD 1 TO WS-TOTAL-TICKS-LOADED
048500     MOVE WS-SLOT-TICK-COUNT(WS-SYM-IX) TO WS-TICK-IX
048600     MOVE LT-TIMESTAMP-MS
048610         TO WS-TICK-TIMESTAMP-MS(WS-SYM-IX, WS-TICK-IX)
048700     MOVE LT-PRICE        TO WS-TICK-PRICE(WS-SYM-IX, WS-TICK-IX)
048800     PERFORM 0246-READ-LTC-DETAIL THRU 0246-EXIT.
048900 0247-EXIT.
049000     EXIT.
049100*
049200 0251-LOAD-XRP-FILE.
049300     MOVE 5 TO WS-SYM-IX
049400     SET XRP-NOT-EOF TO TRUE
049500     OPEN INPUT XRP-TICK-FILE
049600     IF WS-XRP-STATUS NOT = '00'
049700         SET SLOT-FILE-WAS-MISSING(WS-SYM-IX) TO TRUE
049800     ELSE
049900         SET SLOT-FILE-WAS-FOUND(WS-SYM-IX) TO TRUE
050000         PERFORM 0256-READ-XRP-DETAIL    THRU 0256-EXIT
050100         IF NOT XRP-EOF
050200             PERFORM 0256-READ-XRP-DETAIL THRU 0256-EXIT
050300             PERFORM 0257-APPEND-XRP-TICK THRU 0257-EXIT
050400                 UNTIL XRP-EOF
050500         END-IF
050600         CLOSE XRP-TICK-FILE
050700     END-IF.
050800 0251-EXIT.
050900     EXIT.
051000*
051100 0256-READ-XRP-DETAIL.
051200     READ XRP-TICK-FILE
051300         AT END SET XRP-EOF TO TRUE
051400     END-READ.
051500 0256-EXIT.
051600     EXIT.
051700*
051800 0257-APPEND-XRP-TICK.
051900     ADD 1 TO WS-SLOT-TICK-COUNT(WS-SYM-IX)
052000     ADD 1 TO WS-TOTAL-TICKS-LOADED
052100     MOVE WS-SLOT-TICK-COUNT(WS-SYM-IX) TO WS-TICK-IX
052200     MOVE XT-TIMESTAMP-MS
052210         TO WS-TICK-TIMESTAMP-MS(WS-SYM-IX, WS-TICK-IX)
052300     MOVE XT-PRICE        TO WS-TICK-PRICE(WS-SYM-IX, WS-TICK-IX)
052400     PERFORM 0256-READ-XRP-DETAIL THRU 0256-EXIT.
052500 0257-EXIT.
052600     EXIT.
052700*
052800*****************************************************************
052900*  0300 -- PER-SYMBOL STATISTICS (BATCH-FLOW STEP 2).  OLDEST/   *
053000*  NEWEST ARE KEPT AS RAW MILLISECOND TIMESTAMPS IN WS-SLOT-     *
053100*  OLDEST-TS/NEWEST-TS WHILE SCANNING; THEIR REDEFINED SEC/      *
053200*  THOU SPLIT IN CRYPTBL HANDS BACK THE EPOCH-SECOND VALUE THE   *
053300*  REPORT WANTS WITHOUT A SEPARATE DIVIDE STEP -- THE LAST 3     *
053400*  DIGITS OF A MILLISECOND COUNT ARE ALWAYS ITS SUB-SECOND       *
053500*  REMAINDER, SO THE LEADING 12 DIGITS ARE THE WHOLE SECONDS.    *
053600*****************************************************************
053700*
053800 0300-BUILD-SYMBOL-STATS.
053900     PERFORM 0310-COMPUTE-SLOT-STATS  THRU 0310-EXIT
054000         VARYING WS-SYM-IX FROM 1 BY 1 UNTIL WS-SYM-IX > 5.
054100 0300-EXIT.
054200     EXIT.
054300*
054400 0310-COMPUTE-SLOT-STATS.
054500     IF WS-SLOT-TICK-COUNT(WS-SYM-IX) = ZERO
054600         MOVE ZERO TO WS-SLOT-MIN-PRICE(WS-SYM-IX)
054700         MOVE ZERO TO WS-SLOT-MAX-PRICE(WS-SYM-IX)
054800         MOVE ZERO TO WS-SLOT-OLDEST-TS(WS-SYM-IX)
054900         MOVE ZERO TO WS-SLOT-NEWEST-TS(WS-SYM-IX)
055000         MOVE ZERO TO WS-SLOT-NORM-RANGE(WS-SYM-IX)
055100     ELSE
055200         MOVE 1 TO WS-TICK-IX
055300         MOVE WS-TICK-PRICE(WS-SYM-IX, WS-TICK-IX)
055400             TO WS-SLOT-MIN-PRICE(WS-SYM-IX)
055500         MOVE WS-TICK-PRICE(WS-SYM-IX, WS-TICK-IX)
055600             TO WS-SLOT-MAX-PRICE(WS-SYM-IX)
055700         MOVE WS-TICK-TIMESTAMP-MS(WS-SYM-IX, WS-TICK-IX)
055800             TO WS-SLOT-OLDEST-TS(WS-SYM-IX)
055900         MOVE WS-TICK-TIMESTAMP-MS(WS-SYM-IX, WS-TICK-IX)
056000             TO WS-SLOT-NEWEST-TS(WS-SYM-IX)
056100         PERFORM 0311-SCAN-SLOT-TICK  THRU 0311-EXIT
056200             VARYING WS-TICK-IX FROM 2 BY 1
056300             UNTIL WS-TICK-IX > WS-SLOT-TICK-COUNT(WS-SYM-IX)
056400         PERFORM 0320-COMPUTE-NORM-RANGE THRU 0320-EXIT
056500     END-IF.
056600 0310-EXIT.
056700     EXIT.
056800*
056900 0311-SCAN-SLOT-TICK.
057000     IF WS-TICK-PRICE(WS-SYM-IX, WS-TICK-IX)
057010             < WS-SLOT-MIN-PRICE(WS-SYM-IX)
057100         MOVE WS-TICK-PRICE(WS-SYM-IX, WS-TICK-IX)
057200             TO WS-SLOT-MIN-PRICE(WS-SYM-IX)
057300     END-IF
057400     IF WS-TICK-PRICE(WS-SYM-IX, WS-TICK-IX)
057410             > WS-SLOT-MAX-PRICE(WS-SYM-IX)
057500         MOVE WS-TICK-PRICE(WS-SYM-IX, WS-TICK-IX)
057600             TO WS-SLOT-MAX-PRICE(WS-SYM-IX)
057700     END-IF
057800     IF WS-TICK-TIMESTAMP-MS(WS-SYM-IX, WS-TICK-IX)
057900             < WS-SLOT-OLDEST-TS(WS-SYM-IX)
058000         MOVE WS-TICK-TIMESTAMP-MS(WS-SYM-IX, WS-TICK-IX)
058100             TO WS-SLOT-OLDEST-TS(WS-SYM-IX)
058200     END-IF
058300     IF WS-TICK-TIMESTAMP-MS(WS-SYM-IX, WS-TICK-IX)
058400             > WS-SLOT-NEWEST-TS(WS-SYM-IX)
058500         MOVE WS-TICK-TIMESTAMP-MS(WS-SYM-IX, WS-TICK-IX)
058600             TO WS-SLOT-NEWEST-TS(WS-SYM-IX)
058700     END-IF.
058800 0311-EXIT.
058900     EXIT.
059000*
059100*****************************************************************
059200*  0320 -- NORMALIZED RANGE (BATCH-FLOW STEP 3, PER SYMBOL).     *
059300*  GUARDED AGAINST A ZERO MIN-PRICE TO AVOID A SIZE ERROR ON    *
059400*  THE DIVIDE (CHANGE MTM118).                                  *
059500*****************************************************************
059600*
059700 0320-COMPUTE-NORM-RANGE.
059800     IF WS-SLOT-TICK-COUNT(WS-SYM-IX) = ZERO
059900         OR WS-SLOT-MIN-PRICE(WS-SYM-IX) = ZERO
060000         MOVE ZERO TO WS-SLOT-NORM-RANGE(WS-SYM-IX)
060100     ELSE
060200         COMPUTE WS-SLOT-NORM-RANGE(WS-SYM-IX) ROUNDED =
060300             (WS-SLOT-MAX-PRICE(WS-SYM-IX) -
060400                 WS-SLOT-MIN-PRICE(WS-SYM-IX))
060500             / WS-SLOT-MIN-PRICE(WS-SYM-IX)
060600     END-IF.
060700 0320-EXIT.
060800     EXIT.
060900*
061000*****************************************************************
061100*  0400 -- RANK THE FIVE SYMBOLS BY NORMALIZED RANGE, DESCENDING *
061200*  (BATCH-FLOW STEP 3).  FIVE ELEMENTS IS SMALL ENOUGH FOR A     *
061300*  STRAIGHT BUBBLE SORT -- THE SWAP ONLY FIRES ON A STRICT "<",  *
061400*  SO TWO SYMBOLS TIED ON NORMALIZED RANGE KEEP THEIR ORIGINAL   *
061500*  ENCOUNTER ORDER (RULE 4, STABLE SORT).                        *
061600*****************************************************************
061700*
061800 0400-RANK-BY-NORM-RANGE.
061900     PERFORM 0405-LOAD-RANK-TABLE     THRU 0405-EXIT
062000         VARYING WS-SYM-IX FROM 1 BY 1 UNTIL WS-SYM-IX > 5
062100     PERFORM 0410-BUBBLE-OUTER-PASS   THRU 0410-EXIT
062200         VARYING WS-BUBBLE-I FROM 1 BY 1 UNTIL WS-BUBBLE-I > 4.
062300 0400-EXIT.
062400     EXIT.
062500*
062600 0405-LOAD-RANK-TABLE.
062700     MOVE WS-SLOT-SYMBOL(WS-SYM-IX)
062710         TO WS-RANK-SYMBOL(WS-SYM-IX)
062800     MOVE WS-SLOT-NORM-RANGE(WS-SYM-IX)
062900         TO WS-RANK-NORM-RANGE(WS-SYM-IX).
063000 0405-EXIT.
063100     EXIT.
063200*
063300 0410-BUBBLE-OUTER-PASS.
063400     PERFORM 0411-BUBBLE-INNER-STEP   THRU 0411-EXIT
063500         VARYING WS-BUBBLE-J FROM 1 BY 1
063600         UNTIL WS-BUBBLE-J > 5 - WS-BUBBLE-I.
063700 0410-EXIT.
063800     EXIT.
063900*
064000 0411-BUBBLE-INNER-STEP.
064100     IF WS-RANK-NORM-RANGE(WS-BUBBLE-J)
064200             < WS-RANK-NORM-RANGE(WS-BUBBLE-J + 1)
064300         MOVE WS-RANK-ENTRY(WS-BUBBLE-J)
064400             TO WS-RANK-SWAP-HOLD
064500         MOVE WS-RANK-ENTRY(WS-BUBBLE-J + 1)
064600             TO WS-RANK-ENTRY(WS-BUBBLE-J)
064700         MOVE WS-RANK-SWAP-HOLD
064800             TO WS-RANK-ENTRY(WS-BUBBLE-J + 1)
064900     END-IF.
065000 0411-EXIT.
065100     EXIT.
065200*
065300*****************************************************************
065400*  0500 -- HIGHEST RANGE FOR THE RUNPARM QUERY-DATE (BATCH-FLOW  *
065500*  STEP 4).  0510-0513 COMPUTE THE HALF-OPEN UTC DAY WINDOW IN   *
065600*  EPOCH MILLISECONDS WITHOUT ANY INTRINSIC FUNCTION -- A        *
065700*  RUNNING YEAR-DAY COUNT FROM 1970 PLUS A MONTH TABLE, THE SAME *
065800*  WAY THIS SHOP HANDLED JULIAN-DATE ARITHMETIC BEFORE COBOL HAD *
065900*  DATE FUNCTIONS AT ALL.                                        *
066000*****************************************************************
066100*
066200 0500-FIND-DAY-RANGE-WIN.
066300     MOVE ZERO   TO WS-BEST-RATIO
066400     MOVE SPACES TO WS-BEST-SYMBOL
066500     SET BEST-SYMBOL-NOT-FOUND TO TRUE
066600     PERFORM 0510-COMPUTE-QUERY-DAY-BOUNDS THRU 0510-EXIT
066700     PERFORM 0520-SCAN-SLOT-DAY-WINDOW     THRU 0520-EXIT
066800         VARYING WS-SYM-IX FROM 1 BY 1 UNTIL WS-SYM-IX > 5
066900     PERFORM 0530-PICK-DAY-WINNER          THRU 0530-EXIT
067000         VARYING WS-SYM-IX FROM 1 BY 1 UNTIL WS-SYM-IX > 5.
067100 0500-EXIT.
067200     EXIT.
067300*
067400 0510-COMPUTE-QUERY-DAY-BOUNDS.
067500     MOVE ZERO TO WS-EPOCH-DAYS
067600     PERFORM 0511-ADD-ONE-YEARS-DAYS  THRU 0511-EXIT
067700         VARYING WS-YEAR-IX FROM 1970 BY 1
067800         UNTIL WS-YEAR-IX = WS-QD-YEAR
067900     PERFORM 0512-BUILD-MONTH-TABLE    THRU 0512-EXIT
068000     PERFORM 0513-ADD-ONE-MONTHS-DAYS THRU 0513-EXIT
068100         VARYING WS-MONTH-IX FROM 1 BY 1
068200         UNTIL WS-MONTH-IX = WS-QD-MONTH
068300     COMPUTE WS-EPOCH-DAYS = WS-EPOCH-DAYS + WS-QD-DAY - 1
068400     COMPUTE WS-DAY-START-MS = WS-EPOCH-DAYS * 86400000
068500     COMPUTE WS-DAY-END-MS   = WS-DAY-START-MS + 86400000.
068600 0510-EXIT.
068700     EXIT.
068800*
068900 0511-ADD-ONE-YEARS-DAYS.
069000     MOVE WS-YEAR-IX TO WS-TEST-YEAR
069100     PERFORM 0514-TEST-LEAP-YEAR THRU 0514-EXIT
069200     IF TEST-YEAR-IS-LEAP
069300         ADD 366 TO WS-EPOCH-DAYS
069400     ELSE
069500         ADD 365 TO WS-EPOCH-DAYS
069600     END-IF.
069700 0511-EXIT.
069800     EXIT.
069900*
070000 0512-BUILD-MONTH-TABLE.
070100     MOVE 31 TO WS-DAYS-IN-MONTH(1)
070200     MOVE 28 TO WS-DAYS-IN-MONTH(2)
070300     MOVE 31 TO WS-DAYS-IN-MONTH(3)
070400     MOVE 30 TO WS-DAYS-IN-MONTH(4)
070500     MOVE 31 TO WS-DAYS-IN-MONTH(5)
070600     MOVE 30 TO WS-DAYS-IN-MONTH(6)
070700     MOVE 31 TO WS-DAYS-IN-MONTH(7)
070800     MOVE 31 TO WS-DAYS-IN-MONTH(8)
070900     MOVE 30 TO WS-DAYS-IN-MONTH(9)
071000     MOVE 31 TO WS-DAYS-IN-MONTH(10)
071100     MOVE 30 TO WS-DAYS-IN-MONTH(11)
071200     MOVE 31 TO WS-DAYS-IN-MONTH(12)
071300     MOVE WS-QD-YEAR TO WS-TEST-YEAR
071400     PERFORM 0514-TEST-LEAP-YEAR THRU 0514-EXIT
071500     IF TEST-YEAR-IS-LEAP
071600         MOVE 29 TO WS-DAYS-IN-MONTH(2)
071700     END-IF.
071800 0512-EXIT.
071900     EXIT.
072000*
072100*****************************************************************
072200*  0514 -- GREGORIAN LEAP-YEAR TEST, SHARED BY 0511 AND 0512 SO  *
072300*  THE DIVIDE/REMAINDER LOGIC IS WRITTEN ONCE.                   *
072400*****************************************************************
072500*
072600 0514-TEST-LEAP-YEAR.
072700     DIVIDE WS-TEST-YEAR BY 4   GIVING WS-DIVQUOT
072800         REMAINDER WS-REM4
072900     DIVIDE WS-TEST-YEAR BY 100 GIVING WS-DIVQUOT
073000         REMAINDER WS-REM100
073100     DIVIDE WS-TEST-YEAR BY 400 GIVING WS-DIVQUOT
073200         REMAINDER WS-REM400
073300     IF WS-REM4 = ZERO
073400             AND (WS-REM100 NOT = ZERO OR WS-REM400 = ZERO)
073500         SET TEST-YEAR-IS-LEAP TO TRUE
073600     ELSE
073700         SET TEST-YEAR-NOT-LEAP TO TRUE
073800     END-IF.
073900 0514-EXIT.
074000     EXIT.
074100*
074200 0513-ADD-ONE-MONTHS-DAYS.
074300     ADD WS-DAYS-IN-MONTH(WS-MONTH-IX) TO WS-EPOCH-DAYS.
074400 0513-EXIT.
074500     EXIT.
074600*
074700 0520-SCAN-SLOT-DAY-WINDOW.
074800     MOVE ZERO TO WS-SLOT-DAY-MIN-PRICE(WS-SYM-IX)
074900     MOVE ZERO TO WS-SLOT-DAY-MAX-PRICE(WS-SYM-IX)
075000     SET SLOT-HAS-NO-DAY-TICKS(WS-SYM-IX) TO TRUE
075100     IF WS-SLOT-TICK-COUNT(WS-SYM-IX) NOT = ZERO
075200         PERFORM 0521-SCAN-ONE-DAY-TICK  THRU 0521-EXIT
075300             VARYING WS-TICK-IX FROM 1 BY 1
075400             UNTIL WS-TICK-IX > WS-SLOT-TICK-COUNT(WS-SYM-IX)
075500     END-IF
075600     PERFORM 0525-COMPUTE-DAY-RATIO  THRU 0525-EXIT.
075700 0520-EXIT.
075800     EXIT.
075900*
076000 0521-SCAN-ONE-DAY-TICK.
076100     IF WS-TICK-TIMESTAMP-MS(WS-SYM-IX, WS-TICK-IX)
076110             >= WS-DAY-START-MS
076200         AND WS-TICK-TIMESTAMP-MS(WS-SYM-IX, WS-TICK-IX)
076210             < WS-DAY-END-MS
076300         IF SLOT-HAS-NO-DAY-TICKS(WS-SYM-IX)
076400             MOVE WS-TICK-PRICE(WS-SYM-IX, WS-TICK-IX)
076500                 TO WS-SLOT-DAY-MIN-PRICE(WS-SYM-IX)
076600             MOVE WS-TICK-PRICE(WS-SYM-IX, WS-TICK-IX)
076700                 TO WS-SLOT-DAY-MAX-PRICE(WS-SYM-IX)
076800             SET SLOT-HAS-DAY-TICKS(WS-SYM-IX) TO TRUE
076900         ELSE
077000             IF WS-TICK-PRICE(WS-SYM-IX, WS-TICK-IX)
077100                     < WS-SLOT-DAY-MIN-PRICE(WS-SYM-IX)
077200                 MOVE WS-TICK-PRICE(WS-SYM-IX, WS-TICK-IX)
077300                     TO WS-SLOT-DAY-MIN-PRICE(WS-SYM-IX)
077400             END-IF
077500             IF WS-TICK-PRICE(WS-SYM-IX, WS-TICK-IX)
077600                     > WS-SLOT-DAY-MAX-PRICE(WS-SYM-IX)
077700                 MOVE WS-TICK-PRICE(WS-SYM-IX, WS-TICK-IX)
077800                     TO WS-SLOT-DAY-MAX-PRICE(WS-SYM-IX)
077900             END-IF
078000         END-IF
078100     END-IF.
078200 0521-EXIT.
078300     EXIT.
078400*
078500 0525-COMPUTE-DAY-RATIO.
078600     IF SLOT-HAS-DAY-TICKS(WS-SYM-IX)
078700             AND WS-SLOT-DAY-MIN-PRICE(WS-SYM-IX) NOT = ZERO
078800         COMPUTE WS-SLOT-DAY-RATIO(WS-SYM-IX) ROUNDED =
078900             (WS-SLOT-DAY-MAX-PRICE(WS-SYM-IX)
079000                 - WS-SLOT-DAY-MIN-PRICE(WS-SYM-IX))
079100             / WS-SLOT-DAY-MIN-PRICE(WS-SYM-IX)
079200     ELSE
079300         MOVE ZERO TO WS-SLOT-DAY-RATIO(WS-SYM-IX)
079400     END-IF.
079500 0525-EXIT.
079600     EXIT.
079700*
079800*****************************************************************
079900*  0530 -- THE WINNER IS THE LARGEST DAY-RANGE RATIO.  WS-SYM-IX *
080000*  RUNS 1 THRU 5 IN BTC/DOGE/ETH/LTC/XRP ORDER, WHICH IS ALSO    *
080100*  ASCENDING SYMBOL-CODE ORDER, SO A STRICT "GREATER THAN" TEST  *
080200*  NATURALLY KEEPS THE FIRST SYMBOL TO REACH THE MAXIMUM RATIO   *
080300*  (DOCUMENTED FIRST-ASCENDING-SYMBOL TIE-BREAK, NOT AN ATTEMPT *
080310*  TO REPRODUCE ANY PARTICULAR SCAN ORDER).                     *
080400*****************************************************************
080500*
080600 0530-PICK-DAY-WINNER.
080700     IF SLOT-HAS-DAY-TICKS(WS-SYM-IX)
080800         IF BEST-SYMBOL-NOT-FOUND
080900             OR WS-SLOT-DAY-RATIO(WS-SYM-IX) > WS-BEST-RATIO
081000             MOVE WS-SLOT-DAY-RATIO(WS-SYM-IX) TO WS-BEST-RATIO
081100             MOVE WS-SLOT-SYMBOL(WS-SYM-IX)    TO WS-BEST-SYMBOL
081200             SET BEST-SYMBOL-FOUND TO TRUE
081300         END-IF
081400     END-IF.
081500 0530-EXIT.
081600     EXIT.
081700*
081800*****************************************************************
081900*  0600 -- WRITE THE THREE-SECTION STATS REPORT.                 *
082000*****************************************************************
082100*
082200 0600-WRITE-STATS-REPORT.
082300     PERFORM 0610-WRITE-HEADER-BLOCK  THRU 0610-EXIT
082400     PERFORM 0620-WRITE-SECTION-ONE   THRU 0620-EXIT
082500     PERFORM 0630-WRITE-SECTION-TWO   THRU 0630-EXIT
082600     PERFORM 0640-WRITE-SECTION-THREE THRU 0640-EXIT.
082700 0600-EXIT.
082800     EXIT.
082900*
083000 0610-WRITE-HEADER-BLOCK.
083100     MOVE WS-RUN-YY TO RPT-HDR-YR
083200     MOVE WS-RUN-MM TO RPT-HDR-MO
083300     MOVE WS-RUN-DD TO RPT-HDR-DA
083400     PERFORM 0611-WRITE-ONE-HDR-LINE  THRU 0611-EXIT
083500         VARYING WS-HDR-COUNTER FROM 1 BY 1
083600         UNTIL WS-HDR-COUNTER > 3.
083700 0610-EXIT.
083800     EXIT.
083900*
084000 0611-WRITE-ONE-HDR-LINE.
084100     MOVE RPT-HDR-LN(WS-HDR-COUNTER) TO STATS-RPT-REC
084200     WRITE STATS-RPT-REC.
084300 0611-EXIT.
084400     EXIT.
084500*
084600 0620-WRITE-SECTION-ONE.
084700     MOVE RPT-SEC1-HEADING TO RPT-PRINT-LINE
084800     MOVE RPT-PRINT-LINE   TO STATS-RPT-REC
084900     WRITE STATS-RPT-REC
085000     PERFORM 0621-WRITE-SEC1-DETAIL   THRU 0621-EXIT
085100         VARYING WS-SYM-IX FROM 1 BY 1 UNTIL WS-SYM-IX > 5.
085200 0620-EXIT.
085300     EXIT.
085400*
085500 0621-WRITE-SEC1-DETAIL.
085600     MOVE WS-SLOT-SYMBOL(WS-SYM-IX)      TO RPT1-SYMBOL
085700     MOVE WS-SLOT-MIN-PRICE(WS-SYM-IX)   TO RPT1-MIN-PRICE
085800     MOVE WS-SLOT-MAX-PRICE(WS-SYM-IX)   TO RPT1-MAX-PRICE
085900     MOVE WS-SLOT-OLDEST-SEC(WS-SYM-IX)  TO RPT1-OLDEST-TS
086000     MOVE WS-SLOT-NEWEST-SEC(WS-SYM-IX)  TO RPT1-NEWEST-TS
086100     MOVE RPT-SEC1-LINE  TO STATS-RPT-REC
086200     WRITE STATS-RPT-REC.
086300 0621-EXIT.
086400     EXIT.
086500*
086600 0630-WRITE-SECTION-TWO.
086700     MOVE RPT-SEC2-HEADING TO RPT-PRINT-LINE
086800     MOVE RPT-PRINT-LINE   TO STATS-RPT-REC
086900     WRITE STATS-RPT-REC
087000     PERFORM 0631-WRITE-SEC2-DETAIL   THRU 0631-EXIT
087100         VARYING WS-BUBBLE-I FROM 1 BY 1 UNTIL WS-BUBBLE-I > 5.
087200 0630-EXIT.
087300     EXIT.
087400*
087500 0631-WRITE-SEC2-DETAIL.
087600     MOVE WS-BUBBLE-I                       TO RPT2-RANK
087700     MOVE WS-RANK-SYMBOL(WS-BUBBLE-I)       TO RPT2-SYMBOL
087800     MOVE WS-RANK-NORM-RANGE(WS-BUBBLE-I)   TO RPT2-NORM-RANGE
087900     MOVE RPT-SEC2-LINE  TO STATS-RPT-REC
088000     WRITE STATS-RPT-REC.
088100 0631-EXIT.
088200     EXIT.
088300*
088400 0640-WRITE-SECTION-THREE.
088500     MOVE RPT-SEC3-HEADING TO RPT-PRINT-LINE
088600     MOVE RPT-PRINT-LINE   TO STATS-RPT-REC
088700     WRITE STATS-RPT-REC
088800     MOVE WS-QUERY-DATE-SAVE TO RPT3-QUERY-DATE
088900     IF BEST-SYMBOL-FOUND
089000         MOVE WS-BEST-SYMBOL TO RPT3-SYMBOL
089100     ELSE
089200         MOVE 'NONE FOUND' TO RPT3-SYMBOL
089300     END-IF
089400     MOVE RPT-SEC3-LINE  TO STATS-RPT-REC
089500     WRITE STATS-RPT-REC.
089600 0640-EXIT.
089700     EXIT.
089800*
089900 0900-TERMINATE.
090000     CLOSE STATS-RPT-FILE.
090100 0900-EXIT.
090200     EXIT.
090300*
